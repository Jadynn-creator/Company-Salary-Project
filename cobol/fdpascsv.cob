000100* FD for the raw salary history CSV line.
000110 fd  PY-PAS-CSV-File.
000120 01  PAS-CSV-Line              pic x(400).
000130*
