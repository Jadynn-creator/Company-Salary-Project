000100* FD for Payroll Analysis Salary history extract store.
000110 fd  PY-PAS-File.
000120 copy "wspypas.cob".
000130*
