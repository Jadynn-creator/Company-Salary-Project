000100* Select for incoming salary history CSV extract from the bureau.
000110 select   PY-PAS-CSV-File     assign to "PYASCSV"
000120                              organization line sequential
000130                              file status PY-PAS-CSV-Status.
000140*
