000100* FD for the Payroll Analysis printed report - 132 cols.
000110 fd  Print-File.
000120 01  PAR-Print-Line             pic x(132).
000130*
