000100* FD for Payroll Analysis Employee extract store.
000110 fd  PY-PAE-File.
000120 copy "wspypae.cob".
000130*
