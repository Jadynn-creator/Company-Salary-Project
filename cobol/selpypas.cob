000100* Select for Payroll Analysis Salary extract store (indexed).
000110* Alt key allows reading in Employee/Month sequence for trend
000120* and latest-salary work without a sort step.
000130 select   PY-PAS-File        assign to "PYPAS"
000140                              organization indexed
000150                              access mode dynamic
000160                              record key PAS-Salary-Id
000170                              alternate record key PAS-Emp-Month
000180                                   with duplicates
000190                              file status PY-PAS-Status.
000200*
