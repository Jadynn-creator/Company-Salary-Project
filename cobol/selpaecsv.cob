000100* Select for incoming employee CSV extract from the bureau.
000110 select   PY-PAE-CSV-File     assign to "PYAECSV"
000120                              organization line sequential
000130                              file status PY-PAE-CSV-Status.
000140*
