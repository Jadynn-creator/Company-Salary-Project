000100*****************************************************************
000110*               Payroll Analysis - Data Analyzer                *
000120*                                                                *
000130*      Produces the six payroll analyses off the work stores    *
000140*        PYIMPRT loaded, plus the per-employee trend runs       *
000150*****************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200     program-id.       pyanlrp.
000210**
000220*    Author.           Vincent B Coen FBCS, FIDM, FIDPM, 03/02/1987.
000230**
000240*    Installation.     Applewood Computers Payroll Bureau.
000250**
000260*    Date-Written.     03/02/1987.
000270**
000280*    Date-Compiled.
000290**
000300*    Security.         Copyright (C) 1987 - 2026 & later, V B Coen.
000310*                      Distributed under the GNU General Public License.
000320*                      See the file COPYING for details.
000330**
000340*    Remarks.          Payroll Analysis Data Analyzer.
000350*                      Reads the two work stores PYIMPRT built and
000360*                      produces the average-by-dept, top 5, dept
000370*                      totals, monthly trend and distribution
000380*                      analyses as one combined report, followed
000390*                      by a salary trend section for every employee.
000400*                      Latest salary per employee is picked up off
000410*                      the salary store's alternate key, in employee/
000420*                      month order, with no sort step needed.
000430**
000440*    Version.          See Prog-Name In Ws.
000450**
000460*    Called Modules.
000470*                      None.
000480**
000490*    Functions Used:
000500*                      None.
000510*    Files used :
000520*                      PYPAE.   Employee work store (input).
000530*                      PYPAS.   Salary work store (input).
000540*                      PYANRPT. Analysis report (output).
000550**
000560*    Error messages used.
000570* Program specific:
000580*                      PA101 - 3.
000590**
000600**************************************************************************
000610* Changes:
000620* 03/02/87 vbc - 1.0.00 Created.                              PA-A13
000630* 19/09/88 vbc - 1.0.01 Dept totals & avg now share one table  PA-A17
000640*                       built once - two print passes over it
000650*                       cut the run time on the August re-run.
000660* 07/07/95 vbc - 1.0.02 Top 5 changed to partial selection     PA-A25
000670*                       over the employee table - was building
000680*                       a whole sorted copy, which R Tranter
000690*                       pointed out was wasteful for just 5.
000700* 11/02/99 jbt - 1.1.00 Y2K review - Salary-Month is stored    Y2K
000710*                       and compared as CCYY-MM text throughout,
000720*                       no windowing needed.
000730* 22/06/07 vbc - 1.1.01 Employee/last name now right-trimmed   PA-A38
000740*                       before the Top 5 and trend lines -
000750*                       was leaving a ragged gap for short names.
000760* 30/04/13 vbc - 1.1.02 Distribution bucket boundaries revised PA-A41
000770*                       per Payroll mgr memo - see business rule.
000780* 21/01/26 vbc - 1.2.00 Re-based onto the vacprint skeleton for PA-A12
000790*                       the new Payroll Analysis job.
000800* 10/02/26 vbc - 1.2.01 Added per-employee trend run at the end PA-A14
000810*                       of the report, driven off the employee
000820*                       table built at load time.
000830**
000840**************************************************************************
000850* Copyright Notice.
000860* ****************
000870*
000880* This notice supersedes all prior copyright notices, updated 2024-04-16.
000890*
000900* These files and programs are part of the Applewood Computers Accounting
000910* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000920*
000930* This program is now free software; you can redistribute it and/or
000940* modify it under the terms listed here and of the GNU General Public
000950* License as published by the Free Software Foundation; version 3
000960* and later as revised for PERSONAL USAGE ONLY and that includes for
000970* use within a business but EXCLUDES repackaging or for Resale, Rental
000980* or Hire in ANY way.
000990*
001000* ACAS is distributed in the hope that it will be useful, but WITHOUT
001010* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
001020* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001030* for more details. If it breaks, you own both pieces but I will endeavour
001040* to fix it, providing you tell me about the problem.
001050*
001060**************************************************************************
001070*
001080 environment             division.
001090*================================
001100*
001110 configuration           section.
001120 source-computer.        applewood-payroll.
001130 object-computer.        applewood-payroll.
001140 special-names.
001150     UPSI-0 is PA-Verbose-Switch.
001160*
001170 input-output            section.
001180 file-control.
001190 copy "selpypae.cob".
001200 copy "selpypas.cob".
001210 copy "selpanrpt.cob".
001220*
001230 data                    division.
001240*================================
001250*
001260 file section.
001270*
001280 copy "fdpypae.cob".
001290 copy "fdpypas.cob".
001300 copy "fdpanrpt.cob".
001310*
001320 working-storage section.
001330*-----------------------
001340*
001350 77  Prog-Name               pic x(17) value "pyanlrp (1.2.01)".
001360 77  WS-EX                   pic 9(4)     comp.
001370*
001380 01  WS-Data.
001390     03  PY-PAE-Status       pic xx.
001400     03  PY-PAS-Status       pic xx.
001410     03  PY-PAR-Status       pic xx.
001420     03  WS-Load-Eof         pic x        value "N".
001430         88  Emp-Load-Eof                   value "Y".
001440     03  WS-Sal-Scan-Eof     pic x        value "N".
001450         88  Sal-Scan-Eof                    value "Y".
001460     03  WS-Build-Eof        pic x        value "N".
001470     03  WS-Trend-Eof        pic x        value "N".
001480     03  WS-Trend-Found      pic x        value "N".
001490     03  WS-All-Printed      pic x        value "N".
001500     03  filler              pic x(5).
001510*
001520 01  WS-Totals.
001530     03  WS-Emp-Count        pic 9(5)     comp.
001540     03  WS-Dept-Count       pic 9(3)     comp.
001550     03  WS-Month-Count      pic 9(3)     comp.
001560     03  WS-Bucket-1         pic 9(5)     comp.
001570     03  WS-Bucket-2         pic 9(5)     comp.
001580     03  WS-Bucket-3         pic 9(5)     comp.
001590     03  WS-Bucket-4         pic 9(5)     comp.
001600     03  WS-Bucket-5         pic 9(5)     comp.
001610*lets the start-of-run zero-all loop treat the counts and buckets
001620*as one flat array instead of nine separate move statements.
001630 01  WS-Totals-Tab redefines WS-Totals.
001640     03  WS-Total-Array      pic 9(5)     comp occurs 8.
001650*
001660 01  WS-Found-Idx              pic 9(5)     comp.
001670 01  WS-Top5-Rank               pic 9        comp.
001680 01  WS-Top5-Rank-Disp          pic 9.
001690*
001700*The employee table - loaded once, in ascending Employee-Id order,
001710*straight off the store's primary key.  Latest salary is filled in
001720*by the build-latest pass further down.
001730*
001740 01  WS-Emp-Table.
001750     03  WS-Emp-Entry            occurs 2000.
001760         05  WE-Employee-Id      pic x(10).
001770         05  WE-First-Name       pic x(50).
001780         05  WE-Last-Name        pic x(50).
001790         05  WE-Department       pic x(50).
001800         05  WE-Has-Salary       pic x        value "N".
001810             88  Emp-Has-Salary                value "Y".
001820         05  WE-Latest-Month     pic x(7).
001830         05  WE-Latest-Amount    pic s9(8)v99 comp-3.
001840         05  WE-Printed          pic x        value "N".
001850     03  filler                  pic x(6).
001860*
001870*Department totals - built once off the employee table, then printed
001880*twice in two different orders (by average, then by total), with the
001890*printed-flag reset in between.
001900*
001910 01  WS-Dept-Table.
001920     03  WS-Dept-Entry           occurs 100 indexed by WDX.
001930         05  WD-Department       pic x(50).
001940         05  WD-Sum-Amount       pic s9(10)v99 comp-3.
001950         05  WD-Emp-Count        pic 9(5)     comp.
001960         05  WD-Avg-Amount       pic s9(8)v99 comp-3.
001970         05  WD-Printed          pic x        value "N".
001980     03  filler                  pic x(6).
001990*
002000*Monthly totals - built off every salary record, regardless of
002010*whether its employee still exists (spec wants ALL salary rows).
002020*
002030 01  WS-Month-Table.
002040     03  WS-Month-Entry          occurs 120 indexed by WMX.
002050         05  WM-Month            pic x(7).
002060         05  WM-Sum-Amount       pic s9(10)v99 comp-3.
002070         05  WM-Printed          pic x        value "N".
002080     03  filler                  pic x(6).
002090*
002100*Left/right trim work area - shared by every report line builder so
002110*names and money fields butt straight up to the punctuation around
002120*them instead of carrying their field-width padding into print.
002130*
002140 01  WS-Trim-Area.
002150     03  WS-Trim-Field           pic x(50).
002160     03  WS-Trim-Width           pic 99       comp.
002170     03  WS-Trim-Start           pic 99       comp.
002180     03  WS-Trim-End             pic 99       comp.
002190     03  WS-Trim-Len             pic 99       comp.
002200     03  filler                  pic x(4).
002210 01  WS-Trim-Chars redefines WS-Trim-Field.
002220     03  WS-Trim-Char            pic x        occurs 50.
002230*
002240 01  WS-Amt-Edit                 pic $$$,$$$,$$9.99.
002250 01  WS-Total-Edit                pic $,$$$,$$$,$$9.99.
002260*
002270 01  WS-Rpt-Dept-Name            pic x(15).
002280 01  WS-Rpt-Bucket-Label         pic x(20).
002290 01  WS-Bucket-Count-Edit        pic zzzz9.
002300 01  WS-First-Start              pic 99       comp.
002310 01  WS-First-Len                pic 99       comp.
002320 01  WS-Last-Start               pic 99       comp.
002330 01  WS-Last-Len                 pic 99       comp.
002340*
002350*Print line build area - trailing spaces are stripped by the shared
002360*write paragraph below before the line goes out, same as the bureau's
002370*other jobs do to keep the listing tidy.
002380*
002390 01  WS-Print-Rec                pic x(132).
002400 01  WS-Print-Chars redefines WS-Print-Rec.
002410     03  WS-Print-Char           pic x        occurs 132.
002420 01  WS-Print-Len                pic 999      comp.
002430*
002440 01  Error-Messages.
002450*Program specific.
002460     03  PA101   pic x(30) value "PA101 Unable to open PYPAE -".
002470     03  PA102   pic x(30) value "PA102 Unable to open PYPAS -".
002480     03  PA103   pic x(32) value "PA103 Unable to open PYANRPT -".
002490     03  filler  pic x(6).
002500*
002510 procedure division.
002520*===================
002530*
002540 aa000-Main                  section.
002550***********************************
002560*
002570     perform  zz090-Zero-Totals varying WS-EX from 1 by 1
002580              until WS-EX > 8.
002590     if       PA-Verbose-Switch
002600              display  "PYANLRP " Prog-Name " starting."
002610     end-if.
002620     perform  aa010-Open-Files.
002630     perform  ab010-Load-Employees.
002640     perform  ab020-Load-Months.
002650     perform  ab030-Build-Latest.
002660     perform  aa050-Run-Analysis.
002670     perform  bb080-Print-Employee-Trends.
002680     close    PY-PAE-File
002690              PY-PAS-File
002700              Print-File.
002710     goback.
002720*
002730 aa000-Exit.  exit section.
002740*
002750 zz090-Zero-Totals           section.
002760***********************************
002770*
002780     move     zero to WS-Total-Array (WS-EX).
002790*
002800 zz090-Exit.  exit section.
002810*
002820 aa010-Open-Files               section.
002830***************************************
002840*
002850     open     input PY-PAE-File.
002860     if       PY-PAE-Status not = "00"
002870              display  PA101 PY-PAE-Status
002880              move     1 to Return-Code
002890              goback
002900     end-if.
002910     open     input PY-PAS-File.
002920     if       PY-PAS-Status not = "00"
002930              display  PA102 PY-PAS-Status
002940              close    PY-PAE-File
002950              move     1 to Return-Code
002960              goback
002970     end-if.
002980     open     output Print-File.
002990     if       PY-PAR-Status not = "00"
003000              display  PA103 PY-PAR-Status
003010              close    PY-PAE-File PY-PAS-File
003020              move     1 to Return-Code
003030              goback
003040     end-if.
003050*
003060 aa010-Exit.  exit section.
003070*
003080 ab010-Load-Employees            section.
003090****************************************
003100*
003110*Reads the employee store straight through by primary key, which
003120*hands us the ascending Employee-Id order the trend run wants too.
003130*
003140     move     "N" to WS-Load-Eof.
003150     perform  ab011-Load-One-Employee until Emp-Load-Eof.
003160*
003170 ab010-Exit.  exit section.
003180*
003190 ab011-Load-One-Employee         section.
003200****************************************
003210*
003220     read     PY-PAE-File next record
003230              at end
003240              move "Y" to WS-Load-Eof
003250              go to ab011-Exit
003260     end-read.
003270     add      1 to WS-Emp-Count.
003280     move     PAE-Employee-Id to WE-Employee-Id (WS-Emp-Count).
003290     move     PAE-First-Name  to WE-First-Name  (WS-Emp-Count).
003300     move     PAE-Last-Name   to WE-Last-Name   (WS-Emp-Count).
003310     move     PAE-Department  to WE-Department  (WS-Emp-Count).
003320     move     "N"             to WE-Has-Salary  (WS-Emp-Count).
003330     move     "N"             to WE-Printed     (WS-Emp-Count).
003340*
003350 ab011-Exit.  exit section.
003360*
003370 ab020-Load-Months               section.
003380****************************************
003390*
003400*First read after open starts the salary store at its first record
003410*by primary key - every row gets counted here, matched or not, as
003420*the monthly trend wants the lot, not just the ones with a live
003430*employee.
003440*
003450     move     "N" to WS-Sal-Scan-Eof.
003460     perform  ab021-Load-One-Month until Sal-Scan-Eof.
003470*
003480 ab020-Exit.  exit section.
003490*
003500 ab021-Load-One-Month            section.
003510****************************************
003520*
003530     read     PY-PAS-File next record
003540              at end
003550              move "Y" to WS-Sal-Scan-Eof
003560              go to ab021-Exit
003570     end-read.
003580     perform  zz060-Find-Month.
003590     add      PAS-Salary-Amount to WM-Sum-Amount (WS-Found-Idx).
003600*
003610 ab021-Exit.  exit section.
003620*
003630 ab030-Build-Latest              section.
003640****************************************
003650*
003660     perform  ab031-Build-One-Latest varying WS-EX from 1 by 1
003670              until WS-EX > WS-Emp-Count.
003680*
003690 ab030-Exit.  exit section.
003700*
003710 ab031-Build-One-Latest          section.
003720****************************************
003730*
003740*The alternate key reads a matching employee's salary rows youngest
003750*month last, so the final one seen before the key changes (or EOF)
003760*is the latest - no sort step needed to get there.
003770*
003780     move     WE-Employee-Id (WS-EX) to PAS-Employee-Id.
003790     move     low-values             to PAS-Salary-Month.
003800     start    PY-PAS-File key is not less than PAS-Emp-Month
003810              invalid key
003820              go to ab031-Exit
003830     end-start.
003840     move     "N" to WS-Build-Eof.
003850     perform  ab032-Scan-One-Latest until WS-Build-Eof = "Y".
003860*
003870 ab031-Exit.  exit section.
003880*
003890 ab032-Scan-One-Latest           section.
003900****************************************
003910*
003920     read     PY-PAS-File next record
003930              at end
003940              move "Y" to WS-Build-Eof
003950              go to ab032-Exit
003960     end-read.
003970     if       PAS-Employee-Id not = WE-Employee-Id (WS-EX)
003980              move "Y" to WS-Build-Eof
003990              go to ab032-Exit
004000     end-if.
004010     move     "Y"               to WE-Has-Salary    (WS-EX).
004020     move     PAS-Salary-Month  to WE-Latest-Month  (WS-EX).
004030     move     PAS-Salary-Amount to WE-Latest-Amount (WS-EX).
004040*
004050 ab032-Exit.  exit section.
004060*
004070 aa050-Run-Analysis              section.
004080****************************************
004090*
004100*The five-part combined report, in the exact order the Payroll
004110*manager asked for when this job was commissioned.
004120*
004130     perform  bb010-Build-Departments.
004140     perform  bb020-Print-Avg-By-Dept.
004150     perform  bb030-Print-Top5.
004160     perform  bb040-Print-Dept-Totals.
004170     perform  bb050-Print-Monthly-Trend.
004180     perform  bb060-Print-Distribution.
004190*
004200 aa050-Exit.  exit section.
004210*
004220 bb010-Build-Departments         section.
004230****************************************
004240*
004250     perform  bb011-Build-One-Dept varying WS-EX from 1 by 1
004260              until WS-EX > WS-Emp-Count.
004270     perform  bb012-Compute-One-Avg varying WDX from 1 by 1
004280              until WDX > WS-Dept-Count.
004290*
004300 bb010-Exit.  exit section.
004310*
004320 bb011-Build-One-Dept            section.
004330****************************************
004340*
004350*Employees with no salary record at all take no part in any average,
004360*total, top 5 or distribution count - straight inner-join semantics.
004370*
004380     if       Emp-Has-Salary (WS-EX)
004390              perform zz050-Find-Dept
004400              add  WE-Latest-Amount (WS-EX)
004410                   to WD-Sum-Amount (WS-Found-Idx)
004420              add  1 to WD-Emp-Count (WS-Found-Idx)
004430     end-if.
004440*
004450 bb011-Exit.  exit section.
004460*
004470 bb012-Compute-One-Avg           section.
004480****************************************
004490*
004500     divide   WD-Sum-Amount (WDX) by WD-Emp-Count (WDX)
004510              giving WD-Avg-Amount (WDX) rounded.
004520     if       PA-Verbose-Switch
004530              move  WD-Sum-Amount (WDX) to WS-Total-Edit
004540              display  "Dept " WD-Department (WDX) " total "
004550                        WS-Total-Edit
004560     end-if.
004570*
004580 bb012-Exit.  exit section.
004590*
004600 zz050-Find-Dept                 section.
004610****************************************
004620*
004630     move     zero to WS-Found-Idx.
004640     perform  zz051-Scan-One-Dept varying WDX from 1 by 1
004650              until WDX > WS-Dept-Count.
004660     if       WS-Found-Idx = zero
004670              add  1 to WS-Dept-Count
004680              move WE-Department (WS-EX) to WD-Department (WS-Dept-Count)
004690              move zero to WD-Sum-Amount (WS-Dept-Count)
004700              move zero to WD-Emp-Count  (WS-Dept-Count)
004710              move "N"  to WD-Printed    (WS-Dept-Count)
004720              move WS-Dept-Count to WS-Found-Idx
004730     end-if.
004740*
004750 zz050-Exit.  exit section.
004760*
004770 zz051-Scan-One-Dept             section.
004780****************************************
004790*
004800     if       WD-Department (WDX) = WE-Department (WS-EX)
004810              move WDX to WS-Found-Idx
004820     end-if.
004830*
004840 zz051-Exit.  exit section.
004850*
004860 zz060-Find-Month                section.
004870****************************************
004880*
004890     move     zero to WS-Found-Idx.
004900     perform  zz061-Scan-One-Month varying WMX from 1 by 1
004910              until WMX > WS-Month-Count.
004920     if       WS-Found-Idx = zero
004930              add  1 to WS-Month-Count
004940              move PAS-Salary-Month to WM-Month (WS-Month-Count)
004950              move zero to WM-Sum-Amount (WS-Month-Count)
004960              move "N"  to WM-Printed    (WS-Month-Count)
004970              move WS-Month-Count to WS-Found-Idx
004980     end-if.
004990*
005000 zz060-Exit.  exit section.
005010*
005020 zz061-Scan-One-Month            section.
005030****************************************
005040*
005050     if       WM-Month (WMX) = PAS-Salary-Month
005060              move WMX to WS-Found-Idx
005070     end-if.
005080*
005090 zz061-Exit.  exit section.
005100*
005110 bb020-Print-Avg-By-Dept         section.
005120****************************************
005130*
005140     perform  zz052-Reset-Dept-Printed varying WDX from 1 by 1
005150              until WDX > WS-Dept-Count.
005160     move     spaces to WS-Print-Rec.
005170     move     "AVERAGE SALARY BY DEPARTMENT" to WS-Print-Rec.
005180     perform  zz095-Write-Report-Line.
005190     move     "============================" to WS-Print-Rec.
005200     perform  zz095-Write-Report-Line.
005210     move     "N" to WS-All-Printed.
005220     perform  bb021-Print-One-Avg-Dept until WS-All-Printed = "Y".
005230*
005240 bb020-Exit.  exit section.
005250*
005260 zz052-Reset-Dept-Printed        section.
005270****************************************
005280*
005290     move     "N" to WD-Printed (WDX).
005300*
005310 zz052-Exit.  exit section.
005320*
005330 bb021-Print-One-Avg-Dept        section.
005340****************************************
005350*
005360     perform  zz053-Find-Max-Avg-Dept.
005370     if       WS-Found-Idx = zero
005380              move "Y" to WS-All-Printed
005390              go to bb021-Exit
005400     end-if.
005410     move     "Y" to WD-Printed (WS-Found-Idx).
005420     move     WD-Department (WS-Found-Idx) to WS-Rpt-Dept-Name.
005430     move     WD-Avg-Amount (WS-Found-Idx) to WS-Amt-Edit.
005440     move     spaces to WS-Trim-Field.
005450     move     WS-Amt-Edit to WS-Trim-Field (1:14).
005460     move     14 to WS-Trim-Width.
005470     perform  zz096-Find-Trim-Bounds.
005480     move     spaces to WS-Print-Rec.
005490     string   "- " WS-Rpt-Dept-Name ": "
005500              WS-Trim-Field (WS-Trim-Start:WS-Trim-Len)
005510              delimited by size into WS-Print-Rec.
005520     perform  zz095-Write-Report-Line.
005530*
005540 bb021-Exit.  exit section.
005550*
005560 zz053-Find-Max-Avg-Dept         section.
005570****************************************
005580*
005590     move     zero to WS-Found-Idx.
005600     perform  zz054-Test-One-Avg-Dept varying WDX from 1 by 1
005610              until WDX > WS-Dept-Count.
005620*
005630 zz053-Exit.  exit section.
005640*
005650 zz054-Test-One-Avg-Dept         section.
005660****************************************
005670*
005680     if       WD-Printed (WDX) = "N"
005690              if   WS-Found-Idx = zero
005700                   or WD-Avg-Amount (WDX) > WD-Avg-Amount (WS-Found-Idx)
005710                   move WDX to WS-Found-Idx
005720              end-if
005730     end-if.
005740*
005750 zz054-Exit.  exit section.
005760*
005770 bb030-Print-Top5                section.
005780****************************************
005790*
005800     perform  zz059-Reset-Emp-Printed varying WS-EX from 1 by 1
005810              until WS-EX > WS-Emp-Count.
005820     move     spaces to WS-Print-Rec.
005830     move     "TOP 5 HIGHEST PAID EMPLOYEES" to WS-Print-Rec.
005840     perform  zz095-Write-Report-Line.
005850     move     "============================" to WS-Print-Rec.
005860     perform  zz095-Write-Report-Line.
005870     perform  bb031-Print-One-Top5 varying WS-Top5-Rank from 1 by 1
005880              until WS-Top5-Rank > 5.
005890*
005900 bb030-Exit.  exit section.
005910*
005920 zz059-Reset-Emp-Printed         section.
005930****************************************
005940*
005950     move     "N" to WE-Printed (WS-EX).
005960*
005970 zz059-Exit.  exit section.
005980*
005990 bb031-Print-One-Top5            section.
006000****************************************
006010*
006020     perform  zz058-Find-Max-Unprinted-Emp.
006030     if       WS-Found-Idx = zero
006040              go to bb031-Exit
006050     end-if.
006060     move     "Y" to WE-Printed (WS-Found-Idx).
006070     move     WS-Top5-Rank to WS-Top5-Rank-Disp.
006080     move     spaces to WS-Trim-Field.
006090     move     WE-First-Name (WS-Found-Idx) to WS-Trim-Field (1:50).
006100     move     50 to WS-Trim-Width.
006110     perform  zz096-Find-Trim-Bounds.
006120     move     WS-Trim-Start to WS-First-Start.
006130     move     WS-Trim-Len   to WS-First-Len.
006140     move     spaces to WS-Trim-Field.
006150     move     WE-Last-Name (WS-Found-Idx) to WS-Trim-Field (1:50).
006160     move     50 to WS-Trim-Width.
006170     perform  zz096-Find-Trim-Bounds.
006180     move     WS-Trim-Start to WS-Last-Start.
006190     move     WS-Trim-Len   to WS-Last-Len.
006200     move     WE-Latest-Amount (WS-Found-Idx) to WS-Amt-Edit.
006210     move     spaces to WS-Trim-Field.
006220     move     WS-Amt-Edit to WS-Trim-Field (1:14).
006230     move     14 to WS-Trim-Width.
006240     perform  zz096-Find-Trim-Bounds.
006250     move     spaces to WS-Print-Rec.
006260     string   WS-Top5-Rank-Disp ". "
006270              WE-First-Name (WS-Found-Idx) (WS-First-Start:WS-First-Len)
006280              " "
006290              WE-Last-Name (WS-Found-Idx) (WS-Last-Start:WS-Last-Len)
006300              ": " WS-Trim-Field (WS-Trim-Start:WS-Trim-Len)
006310              delimited by size into WS-Print-Rec.
006320     perform  zz095-Write-Report-Line.
006330*
006340 bb031-Exit.  exit section.
006350*
006360 zz058-Find-Max-Unprinted-Emp    section.
006370****************************************
006380*
006390     move     zero to WS-Found-Idx.
006400     perform  zz0581-Test-One-Emp varying WS-EX from 1 by 1
006410              until WS-EX > WS-Emp-Count.
006420*
006430 zz058-Exit.  exit section.
006440*
006450 zz0581-Test-One-Emp             section.
006460****************************************
006470*
006480     if       Emp-Has-Salary (WS-EX) and WE-Printed (WS-EX) = "N"
006490              if   WS-Found-Idx = zero
006500                   or WE-Latest-Amount (WS-EX) >
006510                      WE-Latest-Amount (WS-Found-Idx)
006520                   move WS-EX to WS-Found-Idx
006530              end-if
006540     end-if.
006550*
006560 zz0581-Exit.  exit section.
006570*
006580 bb040-Print-Dept-Totals         section.
006590****************************************
006600*
006610     perform  zz052-Reset-Dept-Printed varying WDX from 1 by 1
006620              until WDX > WS-Dept-Count.
006630     move     spaces to WS-Print-Rec.
006640     move     "DEPARTMENT PAYROLL SUMMARY" to WS-Print-Rec.
006650     perform  zz095-Write-Report-Line.
006660     move     "==========================" to WS-Print-Rec.
006670     perform  zz095-Write-Report-Line.
006680     move     "N" to WS-All-Printed.
006690     perform  bb041-Print-One-Dept-Total until WS-All-Printed = "Y".
006700*
006710 bb040-Exit.  exit section.
006720*
006730 bb041-Print-One-Dept-Total      section.
006740****************************************
006750*
006760     perform  zz055-Find-Max-Total-Dept.
006770     if       WS-Found-Idx = zero
006780              move "Y" to WS-All-Printed
006790              go to bb041-Exit
006800     end-if.
006810     move     "Y" to WD-Printed (WS-Found-Idx).
006820     move     WD-Department (WS-Found-Idx) to WS-Rpt-Dept-Name.
006830     move     WD-Sum-Amount (WS-Found-Idx) to WS-Total-Edit.
006840     move     spaces to WS-Trim-Field.
006850     move     WS-Total-Edit to WS-Trim-Field (1:15).
006860     move     15 to WS-Trim-Width.
006870     perform  zz096-Find-Trim-Bounds.
006880     move     spaces to WS-Print-Rec.
006890     string   "- " WS-Rpt-Dept-Name ": "
006900              WS-Trim-Field (WS-Trim-Start:WS-Trim-Len)
006910              delimited by size into WS-Print-Rec.
006920     perform  zz095-Write-Report-Line.
006930*
006940 bb041-Exit.  exit section.
006950*
006960 zz055-Find-Max-Total-Dept       section.
006970****************************************
006980*
006990     move     zero to WS-Found-Idx.
007000     perform  zz0551-Test-One-Total varying WDX from 1 by 1
007010              until WDX > WS-Dept-Count.
007020*
007030 zz055-Exit.  exit section.
007040*
007050 zz0551-Test-One-Total           section.
007060****************************************
007070*
007080     if       WD-Printed (WDX) = "N"
007090              if   WS-Found-Idx = zero
007100                   or WD-Sum-Amount (WDX) > WD-Sum-Amount (WS-Found-Idx)
007110                   move WDX to WS-Found-Idx
007120              end-if
007130     end-if.
007140*
007150 zz0551-Exit.  exit section.
007160*
007170 bb050-Print-Monthly-Trend       section.
007180****************************************
007190*
007200     perform  zz062-Reset-Month-Printed varying WMX from 1 by 1
007210              until WMX > WS-Month-Count.
007220     move     spaces to WS-Print-Rec.
007230     move     "MONTHLY PAYROLL TREND" to WS-Print-Rec.
007240     perform  zz095-Write-Report-Line.
007250     move     "=====================" to WS-Print-Rec.
007260     perform  zz095-Write-Report-Line.
007270     move     "N" to WS-All-Printed.
007280     perform  bb051-Print-One-Month until WS-All-Printed = "Y".
007290*
007300 bb050-Exit.  exit section.
007310*
007320 zz062-Reset-Month-Printed       section.
007330****************************************
007340*
007350     move     "N" to WM-Printed (WMX).
007360*
007370 zz062-Exit.  exit section.
007380*
007390 bb051-Print-One-Month           section.
007400****************************************
007410*
007420     perform  zz063-Find-Min-Unprinted-Month.
007430     if       WS-Found-Idx = zero
007440              move "Y" to WS-All-Printed
007450              go to bb051-Exit
007460     end-if.
007470     move     "Y" to WM-Printed (WS-Found-Idx).
007480     move     WM-Sum-Amount (WS-Found-Idx) to WS-Total-Edit.
007490     move     spaces to WS-Trim-Field.
007500     move     WS-Total-Edit to WS-Trim-Field (1:15).
007510     move     15 to WS-Trim-Width.
007520     perform  zz096-Find-Trim-Bounds.
007530     move     spaces to WS-Print-Rec.
007540     string   "- " WM-Month (WS-Found-Idx) ": "
007550              WS-Trim-Field (WS-Trim-Start:WS-Trim-Len)
007560              delimited by size into WS-Print-Rec.
007570     perform  zz095-Write-Report-Line.
007580*
007590 bb051-Exit.  exit section.
007600*
007610 zz063-Find-Min-Unprinted-Month  section.
007620****************************************
007630*
007640     move     zero to WS-Found-Idx.
007650     perform  zz064-Test-One-Month varying WMX from 1 by 1
007660              until WMX > WS-Month-Count.
007670*
007680 zz063-Exit.  exit section.
007690*
007700 zz064-Test-One-Month            section.
007710****************************************
007720*
007730     if       WM-Printed (WMX) = "N"
007740              if   WS-Found-Idx = zero
007750                   or WM-Month (WMX) < WM-Month (WS-Found-Idx)
007760                   move WMX to WS-Found-Idx
007770              end-if
007780     end-if.
007790*
007800 zz064-Exit.  exit section.
007810*
007820 bb060-Print-Distribution        section.
007830****************************************
007840*
007850     perform  bb061-Classify-One-Emp varying WS-EX from 1 by 1
007860              until WS-EX > WS-Emp-Count.
007870     move     spaces to WS-Print-Rec.
007880     move     "SALARY DISTRIBUTION ANALYSIS" to WS-Print-Rec.
007890     perform  zz095-Write-Report-Line.
007900     move     "============================" to WS-Print-Rec.
007910     perform  zz095-Write-Report-Line.
007920     move     "< $50,000"           to WS-Rpt-Bucket-Label.
007930     move     WS-Bucket-1 to WS-Bucket-Count-Edit.
007940     perform  zz066-Write-Bucket-Line.
007950     move     "$50,000 - $74,999"   to WS-Rpt-Bucket-Label.
007960     move     WS-Bucket-2 to WS-Bucket-Count-Edit.
007970     perform  zz066-Write-Bucket-Line.
007980     move     "$75,000 - $99,999"   to WS-Rpt-Bucket-Label.
007990     move     WS-Bucket-3 to WS-Bucket-Count-Edit.
008000     perform  zz066-Write-Bucket-Line.
008010     move     "$100,000 - $149,999" to WS-Rpt-Bucket-Label.
008020     move     WS-Bucket-4 to WS-Bucket-Count-Edit.
008030     perform  zz066-Write-Bucket-Line.
008040     move     "$150,000+"           to WS-Rpt-Bucket-Label.
008050     move     WS-Bucket-5 to WS-Bucket-Count-Edit.
008060     perform  zz066-Write-Bucket-Line.
008070*
008080 bb060-Exit.  exit section.
008090*
008100 bb061-Classify-One-Emp          section.
008110****************************************
008120*
008130*Boundary note from the Payroll mgr's own memo: rules 1-4 are the
008140*only ones tested; whatever an amount fails all four of those is
008150*a rule-5 case by default - so an amount sat between two ranges,
008160*such as 74999.50, falls through to rule 5 and NOT to rule 4.
008170*
008180     if       Emp-Has-Salary (WS-EX)
008190              evaluate true
008200                  when WE-Latest-Amount (WS-EX) < 50000
008210                       add 1 to WS-Bucket-1
008220                  when WE-Latest-Amount (WS-EX) >= 50000 and
008230                       WE-Latest-Amount (WS-EX) <= 74999
008240                       add 1 to WS-Bucket-2
008250                  when WE-Latest-Amount (WS-EX) >= 75000 and
008260                       WE-Latest-Amount (WS-EX) <= 99999
008270                       add 1 to WS-Bucket-3
008280                  when WE-Latest-Amount (WS-EX) >= 100000 and
008290                       WE-Latest-Amount (WS-EX) <= 149999
008300                       add 1 to WS-Bucket-4
008310                  when other
008320                       add 1 to WS-Bucket-5
008330              end-evaluate
008340     end-if.
008350*
008360 bb061-Exit.  exit section.
008370*
008380 zz066-Write-Bucket-Line         section.
008390****************************************
008400*
008410     move     spaces to WS-Trim-Field.
008420     move     WS-Bucket-Count-Edit to WS-Trim-Field (1:5).
008430     move     5 to WS-Trim-Width.
008440     perform  zz096-Find-Trim-Bounds.
008450     move     spaces to WS-Print-Rec.
008460     string   "- " WS-Rpt-Bucket-Label ": "
008470              WS-Trim-Field (WS-Trim-Start:WS-Trim-Len)
008480              " employees" delimited by size into WS-Print-Rec.
008490     perform  zz095-Write-Report-Line.
008500*
008510 zz066-Exit.  exit section.
008520*
008530 bb080-Print-Employee-Trends     section.
008540****************************************
008550*
008560     perform  bb081-Print-One-Emp-Trend varying WS-EX from 1 by 1
008570              until WS-EX > WS-Emp-Count.
008580*
008590 bb080-Exit.  exit section.
008600*
008610 bb081-Print-One-Emp-Trend       section.
008620****************************************
008630*
008640     move     spaces to WS-Print-Rec.
008650     string   "SALARY TREND FOR EMPLOYEE: " WE-Employee-Id (WS-EX)
008660              delimited by size into WS-Print-Rec.
008670     perform  zz095-Write-Report-Line.
008680     move     WE-Employee-Id (WS-EX) to PAS-Employee-Id.
008690     move     low-values            to PAS-Salary-Month.
008700     move     "N" to WS-Trend-Found.
008710     start    PY-PAS-File key is not less than PAS-Emp-Month
008720              invalid key
008730              move "Y" to WS-Trend-Eof
008740     end-start.
008750     if       WS-Trend-Eof not = "Y"
008760              move "N" to WS-Trend-Eof
008770     end-if.
008780     perform  bb082-Print-One-Trend-Line until WS-Trend-Eof = "Y".
008790     if       WS-Trend-Found = "N"
008800              move spaces to WS-Print-Rec
008810              move "No payroll history found for this employee."
008820                   to WS-Print-Rec
008830              perform zz095-Write-Report-Line
008840     end-if.
008850*
008860 bb081-Exit.  exit section.
008870*
008880 bb082-Print-One-Trend-Line      section.
008890****************************************
008900*
008910     read     PY-PAS-File next record
008920              at end
008930              move "Y" to WS-Trend-Eof
008940              go to bb082-Exit
008950     end-read.
008960     if       PAS-Employee-Id not = WE-Employee-Id (WS-EX)
008970              move "Y" to WS-Trend-Eof
008980              go to bb082-Exit
008990     end-if.
009000     move     "Y" to WS-Trend-Found.
009010     move     PAS-Salary-Amount to WS-Amt-Edit.
009020     move     spaces to WS-Trim-Field.
009030     move     WS-Amt-Edit to WS-Trim-Field (1:14).
009040     move     14 to WS-Trim-Width.
009050     perform  zz096-Find-Trim-Bounds.
009060     move     spaces to WS-Print-Rec.
009070     string   "- " PAS-Salary-Month ": "
009080              WS-Trim-Field (WS-Trim-Start:WS-Trim-Len)
009090              delimited by size into WS-Print-Rec.
009100     perform  zz095-Write-Report-Line.
009110*
009120 bb082-Exit.  exit section.
009130*
009140 zz096-Find-Trim-Bounds          section.
009150****************************************
009160*
009170*Generic left/right trim used for both money fields (which only
009180*ever carry leading blanks off a floating-$ picture) and name
009190*fields (which only ever carry trailing blanks) - one scan serves
009200*both, since whichever end has no blanks just stays put.
009210*
009220     move     1 to WS-Trim-Start.
009230     perform  zz097-Bump-Trim-Start until WS-Trim-Start > WS-Trim-Width
009240              or WS-Trim-Char (WS-Trim-Start) not = space.
009250     move     WS-Trim-Width to WS-Trim-End.
009260     perform  zz098-Drop-Trim-End until WS-Trim-End < WS-Trim-Start
009270              or WS-Trim-Char (WS-Trim-End) not = space.
009280     compute  WS-Trim-Len = WS-Trim-End - WS-Trim-Start + 1.
009290*
009300 zz096-Exit.  exit section.
009310*
009320 zz097-Bump-Trim-Start           section.
009330****************************************
009340*
009350     add      1 to WS-Trim-Start.
009360*
009370 zz097-Exit.  exit section.
009380*
009390 zz098-Drop-Trim-End             section.
009400****************************************
009410*
009420     subtract 1 from WS-Trim-End.
009430*
009440 zz098-Exit.  exit section.
009450*
009460 zz095-Write-Report-Line         section.
009470****************************************
009480*
009490*Strips the trailing blanks off the print area before it goes to
009500*the listing - saves paper same as every other bureau report.
009510*
009520     move     132 to WS-Print-Len.
009530     perform  zz099-Shrink-Print-Len until WS-Print-Len = zero
009540              or WS-Print-Char (WS-Print-Len) not = space.
009550     if       WS-Print-Len = zero
009560              move 1 to WS-Print-Len
009570     end-if.
009580     move     spaces to PAR-Print-Line.
009590     move     WS-Print-Rec (1:WS-Print-Len)
009600                        to PAR-Print-Line (1:WS-Print-Len).
009610     write    PAR-Print-Line.
009620*
009630 zz095-Exit.  exit section.
009640*
009650 zz099-Shrink-Print-Len          section.
009660****************************************
009670*
009680     subtract 1 from WS-Print-Len.
009690*
009700 zz099-Exit.  exit section.
009710*
