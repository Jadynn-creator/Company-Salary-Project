000100* Select for the Payroll Analysis print report.  132 cols.
000110 select   Print-File          assign to "PYANRPT"
000120                              organization line sequential
000130                              file status PY-PAR-Status.
000140*
