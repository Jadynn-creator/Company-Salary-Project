000100* FD for the raw employee CSV line - parsed by hand, not UNSTRING,
000110* since fields may carry a quoted comma.
000120 fd  PY-PAE-CSV-File.
000130 01  PAE-CSV-Line              pic x(400).
000140*
