000100* Select for Payroll Analysis Employee extract store (indexed).
000110 select   PY-PAE-File        assign to "PYPAE"
000120                              organization indexed
000130                              access mode dynamic
000140                              record key PAE-Employee-Id
000150                              file status PY-PAE-Status.
000160*
