000100********************************************
000110*                                          *
000120*  Record Definition For Payroll Analysis  *
000130*        Employee Extract File             *
000140*     Uses PAE-Employee-Id as key          *
000150********************************************
000160* File size 228 bytes.
000170*
000180* Loaded by PYIMPRT from the HR employee CSV extract the
000190* bureau supplies each analysis run.  Carries the bureau's
000200* usual status byte and search-name fields alongside the
000210* columns the CSV itself holds, in case a later job off this
000220* same store wants them (PYANLRP does not touch every field).
000230*
000240* 21/01/26 vbc - Created for Payroll Analysis job (req PY-A12).
000250* 04/02/26 vbc - Widened Department to x(50) to match bureau
000260*                extract - was x(20) truncating some names.
000270* 10/02/26 vbc - Status byte, search-name, dept code, service
000280*                years and spare flags added to bring this in
000290*                line with the other bureau extract records.
000300*
000310 01  PY-PAE-Record.
000320     03  PAE-Employee-Id       pic x(10).
000330     03  PAE-Record-Status     pic x        value "A".
000340         88  Employee-Record-Active              value "A".
000350         88  Employee-Record-Hidden               value "H".
000360     03  PAE-First-Name        pic x(50).
000370     03  PAE-Last-Name         pic x(50).
000380     03  PAE-Search-Name       pic x(50).
000390*                Last, First - built off the two name fields
000400*                above, for a future sorted-name listing.
000410     03  PAE-Department        pic x(50).
000420     03  PAE-Dept-Code         pic x(4).
000430*                Short dept code - information only, not yet
000440*                populated off the bureau's department table.
000450     03  PAE-Hire-Date         pic x(10).
000460     03  PAE-Svc-Years         pic 99       comp.
000470*                Years of service - reserved for a seniority
000480*                report, not filled in by this job.
000490     03  PAE-Review-Due        pic x        value "N".
000500         88  Employee-Review-Due                  value "Y".
000510     03  PAE-Sys-Flags         pic x        occurs 3.
000520     03  filler                pic x(20).
000530*
