000100********************************************
000110*                                          *
000120*  Record Definition For Payroll Analysis  *
000130*        Salary History Extract File       *
000140*     Uses PAS-Salary-Id as key            *
000150*     Alt key PAS-Emp-Month (dup) for      *
000160*         employee/month sequencing       *
000170********************************************
000180* File size 47 bytes.
000190*
000200* 21/01/26 vbc - Created for Payroll Analysis job (req PY-A12).
000210* 10/02/26 vbc - Amount chgd from x(11) display to comp-3 to
000220*                match rest of Payroll suite - no packed money
000230*                anywhere else so keep it consistent.
000240* 10/02/26 vbc - Pay-type byte, posted flag and a spare
000250*                adjustment amount added to match the shape
000260*                of the other bureau extract records.
000270*
000280 01  PY-PAS-Record.
000290     03  PAS-Salary-Id         pic x(10).
000300     03  PAS-Emp-Month.
000310         05  PAS-Employee-Id   pic x(10).
000320         05  PAS-Salary-Month  pic x(7).
000330     03  PAS-Pay-Type          pic x        value "R".
000340         88  Regular-Pay-Record                  value "R".
000350         88  Adjustment-Pay-Record               value "A".
000360     03  PAS-Salary-Amount     pic s9(8)v99 comp-3.
000370     03  PAS-Posted-Flag       pic x        value "N".
000380         88  Salary-Posted-To-Ledger             value "Y".
000390     03  PAS-Adjustment-Amt    pic s9(6)v99 comp-3.
000400*                Reserved for a future correction run - always
000410*                zero off this job.
000420     03  filler                pic x(7).
000430*
