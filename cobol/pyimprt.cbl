000100*****************************************************************
000110*               Payroll Analysis - CSV Import                   *
000120*                                                                *
000130*       Loads the HR bureau employee & salary extracts          *
000140*          into the analysis job's own work stores              *
000150*****************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200      program-id.       pyimprt.
000210***
000220*    Author.           Vincent B Coen FBCS, FIDM, FIDPM, 21/01/2026.
000230***
000240*    Installation.     Applewood Computers Payroll Bureau.
000250***
000260*    Date-Written.     21/01/1986.
000270***
000280*    Date-Compiled.
000290***
000300*    Security.         Copyright (C) 1986 - 2026 & later, V B Coen.
000310*                      Distributed under the GNU General Public License.
000320*                      See the file COPYING for details.
000330***
000340*    Remarks.          Payroll Analysis CSV Importer.
000350*                      Reads the employee & salary history extracts
000360*                      the bureau sends over as CSV, honouring quoted
000370*                      fields that carry an embedded comma, and loads
000380*                      them into PY-PAE-File / PY-PAS-File for PYANLRP.
000390*                      Also verifies the load - counts and orphans.
000400***
000410*    Version.          See Prog-Name In Ws.
000420***
000430*    Called Modules.
000440*                      None.
000450***
000460*    Functions Used:
000470*                      None.
000480*    Files used :
000490*                      PYAECSV. Employee CSV extract (input).
000500*                      PYASCSV. Salary CSV extract (input).
000510*                      PYPAE.   Employee work store (output/input).
000520*                      PYPAS.   Salary work store (output/input).
000530*
000540*    Error messages used.
000550* Program specific:
000560*                      PA001 - 4.
000570***
000580**************************************************************************
000590* Changes:
000600* 21/01/86 vbc - 1.0.00 Created.                              PA-A12
000610* 02/06/86 vbc - 1.0.01 Header line skip added - 1st cut just PA-A14
000620*                       counted it as a bad record, which skewed
000630*                       the reject total R Tranter noticed in UAT.
000640* 14/11/91 vbc - 1.0.02 Quoted-comma parsing added for Dept    PA-A22
000650*                       names like "Sales, Inside".
000660* 09/03/98 jbt - 1.1.00 Y2K review - Hire-Date kept as         Y2K
000670*                       supplied text CCYY-MM-DD, no 2-digit
000680*                       year logic in this job to worry about.
000690* 17/08/04 vbc - 1.1.01 Salary-Amount split/scan rewritten to   PA-A33
000700*                       cope with a leading minus sign.
000710* 30/04/13 vbc - 1.1.02 Orphan count wording per Payroll       PA-A41
000720*                       mgr request.
000730* 21/01/26 vbc - 1.2.00 Re-based onto the pyrgstr skeleton for  PA-A12
000740*                       the new Payroll Analysis job.
000750***
000760**************************************************************************
000770* Copyright Notice.
000780* ****************
000790*
000800* This notice supersedes all prior copyright notices, updated 2024-04-16.
000810*
000820* These files and programs are part of the Applewood Computers Accounting
000830* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000840*
000850* This program is now free software; you can redistribute it and/or
000860* modify it under the terms listed here and of the GNU General Public
000870* License as published by the Free Software Foundation; version 3
000880* and later as revised
000890* for PERSONAL USAGE ONLY and that includes for use within a business but
000900* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000910*
000920* ACAS is distributed in the hope that it will be useful, but WITHOUT
000930* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000940* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000950* for more details. If it breaks, you own both pieces but I will endeavour
000960* to fix it, providing you tell me about the problem.
000970*
000980**************************************************************************
000990*
001000 environment             division.
001010*================================
001020*
001030 configuration           section.
001040 source-computer.        applewood-payroll.
001050 object-computer.        applewood-payroll.
001060 special-names.
001070     UPSI-0 is PA-Verbose-Switch.
001080*
001090 input-output            section.
001100 file-control.
001110 copy "selpaecsv.cob".
001120 copy "selpascsv.cob".
001130 copy "selpypae.cob".
001140 copy "selpypas.cob".
001150*
001160 data                    division.
001170*================================
001180*
001190 file section.
001200*
001210 copy "fdpaecsv.cob".
001220 copy "fdpascsv.cob".
001230 copy "fdpypae.cob".
001240 copy "fdpypas.cob".
001250*
001260 working-storage section.
001270*-----------------------
001280*
001290 77  Prog-Name               pic x(17) value "pyimprt (1.2.00)".
001300 77  WS-Sub                  pic 99       comp.
001310*
001320 01  WS-Data.
001330     03  PY-PAE-CSV-Status   pic xx.
001340     03  PY-PAS-CSV-Status   pic xx.
001350     03  PY-PAE-Status       pic xx.
001360     03  PY-PAS-Status       pic xx.
001370     03  WS-Field-Count      pic 99       comp.
001380     03  WS-Fields-Wanted    pic 99       comp.
001390     03  WS-Header-Done      pic x        value "N".
001400         88  Header-Not-Yet-Skipped         value "N".
001410         88  Header-Already-Skipped         value "Y".
001420     03  WS-Emp-Eof          pic x        value "N".
001430         88  Emp-Csv-Eof                     value "Y".
001440     03  WS-Sal-Eof          pic x        value "N".
001450         88  Sal-Csv-Eof                     value "Y".
001460     03  WS-Ver-Eof          pic x        value "N".
001470         88  Verify-Eof                      value "Y".
001480     03  filler              pic x(4).
001490*
001500 01  WS-Counts.
001510     03  WS-Emp-Imported     pic 9(7)     comp.
001520     03  WS-Sal-Imported     pic 9(7)     comp.
001530     03  WS-Emp-Rejected     pic 9(7)     comp.
001540     03  WS-Sal-Rejected     pic 9(7)     comp.
001550     03  WS-Orphan-Count     pic 9(7)     comp.
001560*lets the zero-all at start of run be one single loop.
001570 01  WS-Counts-Tab redefines WS-Counts.
001580     03  WS-Count-Array      pic 9(7)     comp occurs 5.
001590*
001600* Work area for the hand-rolled quoted-comma CSV scanner.
001610*
001620 01  WS-Csv-Scan.
001630     03  WS-Csv-Line-Len      pic 9(4)     comp.
001640     03  WS-Csv-Ptr           pic 9(4)     comp.
001650     03  WS-Csv-In-Quotes     pic x        value "N".
001660         88  Csv-In-Quotes                  value "Y".
001670         88  Csv-Not-In-Quotes               value "N".
001680     03  WS-Csv-Char          pic x.
001690     03  WS-Csv-Field-Tab.
001700         05  WS-Csv-Field     pic x(80)    occurs 10.
001710     03  filler               pic x(4).
001720*
001730 01  WS-Csv-Scan-Line          pic x(400).
001740*lets a character be picked off the scan line by subscript.
001750 01  WS-Csv-Scan-Chars redefines WS-Csv-Scan-Line.
001760     03  WS-Csv-Scan-Char      pic x        occurs 400.
001770*
001780 01  WS-Amount-Work.
001790     03  WS-Amount-Edit       pic x(15).
001800     03  WS-Amount-Sign       pic x        value space.
001810     03  WS-Amount-Body       pic x(14).
001820     03  WS-Amount-Int-Edit   pic x(8)     value zeros.
001830     03  WS-Amount-Frac-Edit  pic xx       value zeros.
001840     03  WS-Amount-Int        pic 9(8)     comp.
001850     03  WS-Amount-Frac       pic 99       comp.
001860 01  WS-Amount-Num             pic s9(8)v99.
001870*a display-numeric view of the amount, used only if ever traced.
001880 01  WS-Amount-Disp redefines WS-Amount-Num pic s9(10).
001890*
001900 01  Error-Messages.
001910* Program specific.
001920     03  PA001   pic x(38) value "PA001 Employee CSV file not found -".
001930     03  PA002   pic x(35) value "PA002 Salary CSV file not found -".
001940     03  PA003   pic x(30) value "PA003 Unable to open PYPAE -".
001950     03  PA004   pic x(30) value "PA004 Unable to open PYPAS -".
001960     03  filler  pic x(4).
001970*
001980 01  Error-Code                pic 999.
001990*
002000 procedure division.
002010*===================
002020*
002030 aa000-Main                  section.
002040***********************************
002050*
002060     perform  zz090-Zero-Counts varying WS-Sub from 1 by 1
002070              until WS-Sub > 5.
002080     if       PA-Verbose-Switch
002090              display  "PYIMPRT " Prog-Name " starting."
002100     end-if.
002110     perform  aa010-Open-Csv-Files.
002120     perform  aa020-Open-Store-Files.
002130     perform  ab010-Import-Employees.
002140     perform  ab020-Import-Salaries.
002150     close    PY-PAE-CSV-File
002160              PY-PAS-CSV-File
002170              PY-PAE-File
002180              PY-PAS-File.
002190     perform  ab030-Verify-Import.
002200     goback.
002210*
002220 aa000-Exit.  exit section.
002230*
002240 zz090-Zero-Counts           section.
002250***********************************
002260*
002270     move     zero to WS-Count-Array (WS-Sub).
002280*
002290 zz090-Exit.  exit section.
002300*
002310 aa010-Open-Csv-Files           section.
002320***************************************
002330*
002340     open     input PY-PAE-CSV-File.
002350     if       PY-PAE-CSV-Status not = "00"
002360              display  PA001 PY-PAE-CSV-Status
002370              move     1 to Return-Code
002380              goback
002390     end-if.
002400     open     input PY-PAS-CSV-File.
002410     if       PY-PAS-CSV-Status not = "00"
002420              display  PA002 PY-PAS-CSV-Status
002430              close    PY-PAE-CSV-File
002440              move     1 to Return-Code
002450              goback
002460     end-if.
002470*
002480 aa010-Exit.  exit section.
002490*
002500 aa020-Open-Store-Files         section.
002510***************************************
002520*
002530* Opened OUTPUT here so each run starts both stores empty -
002540* this job always does a full reload from the two CSVs, there
002550* being no incremental-load mode for it to preserve prior data.
002560*
002570     open     output PY-PAE-File.
002580     if       PY-PAE-Status not = "00"
002590              display  PA003 PY-PAE-Status
002600              move     2 to Return-Code
002610              goback
002620     end-if.
002630     open     output PY-PAS-File.
002640     if       PY-PAS-Status not = "00"
002650              display  PA004 PY-PAS-Status
002660              close    PY-PAE-File
002670              move     2 to Return-Code
002680              goback
002690     end-if.
002700*
002710 aa020-Exit.  exit section.
002720*
002730 ab010-Import-Employees         section.
002740***************************************
002750*
002760* Skip the header line, then scan the rest splitting on comma,
002770* honouring a quoted field that itself carries a comma.  Only
002780* a row parsing out to exactly 5 fields is a valid employee
002790* extract line - anything short or long gets dropped silently.
002800*
002810     move     "N" to WS-Header-Done WS-Emp-Eof.
002820     move     5   to WS-Fields-Wanted.
002830     perform  ab011-Read-One-Emp-Line until Emp-Csv-Eof.
002840*
002850 ab010-Exit.  exit section.
002860*
002870 ab011-Read-One-Emp-Line        section.
002880***************************************
002890*
002900     read     PY-PAE-CSV-File next record
002910              at end
002920              move "Y" to WS-Emp-Eof
002930              go to ab011-Exit
002940     end-read.
002950     if       Header-Not-Yet-Skipped
002960              move "Y" to WS-Header-Done
002970              go to ab011-Exit
002980     end-if.
002990     move     PAE-CSV-Line to WS-Csv-Scan-Line.
003000     perform  zz080-Parse-Csv-Line.
003010     if       WS-Field-Count not = WS-Fields-Wanted
003020              add  1 to WS-Emp-Rejected
003030              go to ab011-Exit
003040     end-if.
003050     move     spaces to PY-PAE-Record.
003060     move     zero   to PAE-Svc-Years.
003070     move     "A" to PAE-Record-Status.
003080     move     WS-Csv-Field (1) to PAE-Employee-Id.
003090     move     WS-Csv-Field (2) to PAE-First-Name.
003100     move     WS-Csv-Field (3) to PAE-Last-Name.
003110     move     WS-Csv-Field (4) to PAE-Department.
003120     move     WS-Csv-Field (5) to PAE-Hire-Date.
003130     write    PY-PAE-Record.
003140     add      1 to WS-Emp-Imported.
003150*
003160 ab011-Exit.  exit section.
003170*
003180 ab020-Import-Salaries          section.
003190***************************************
003200*
003210     move     "N" to WS-Header-Done WS-Sal-Eof.
003220     move     4   to WS-Fields-Wanted.
003230     perform  ab021-Read-One-Sal-Line until Sal-Csv-Eof.
003240*
003250 ab020-Exit.  exit section.
003260*
003270 ab021-Read-One-Sal-Line        section.
003280***************************************
003290*
003300     read     PY-PAS-CSV-File next record
003310              at end
003320              move "Y" to WS-Sal-Eof
003330              go to ab021-Exit
003340     end-read.
003350     if       Header-Not-Yet-Skipped
003360              move "Y" to WS-Header-Done
003370              go to ab021-Exit
003380     end-if.
003390     move     PAS-CSV-Line to WS-Csv-Scan-Line.
003400     perform  zz080-Parse-Csv-Line.
003410     if       WS-Field-Count not = WS-Fields-Wanted
003420              add  1 to WS-Sal-Rejected
003430              go to ab021-Exit
003440     end-if.
003450     move     spaces to PY-PAS-Record.
003460     move     zero   to PAS-Adjustment-Amt.
003470     move     "R" to PAS-Pay-Type.
003480     move     WS-Csv-Field (1) to PAS-Salary-Id.
003490     move     WS-Csv-Field (2) to PAS-Employee-Id.
003500     move     WS-Csv-Field (3) to PAS-Salary-Month.
003510     move     WS-Csv-Field (4) to WS-Amount-Edit.
003520     perform  zz090-Convert-Amount.
003530     move     WS-Amount-Num to PAS-Salary-Amount.
003540     write    PY-PAS-Record.
003550     add      1 to WS-Sal-Imported.
003560*
003570 ab021-Exit.  exit section.
003580*
003590 ab030-Verify-Import            section.
003600***************************************
003610*
003620* Re-open both stores for input and check every salary row has
003630* a matching employee.  This is the load-verification step the
003640* Payroll Bureau wants printed at the end of every import run.
003650*
003660     display  "Total Employees Imported: " WS-Emp-Imported.
003670     display  "Total Salaries Imported: "  WS-Sal-Imported.
003680*
003690     open     input PY-PAE-File.
003700     open     input PY-PAS-File.
003710     move     "N" to WS-Ver-Eof.
003720     perform  ab031-Check-One-Salary until Verify-Eof.
003730     close    PY-PAE-File
003740              PY-PAS-File.
003750*
003760     if       WS-Orphan-Count > zero
003770              display  "WARNING: " WS-Orphan-Count
003780                        " orphaned salary record(s) found."
003790     else
003800              display  "All salary records have matching employees."
003810     end-if.
003820*
003830 ab030-Exit.  exit section.
003840*
003850 ab031-Check-One-Salary         section.
003860***************************************
003870*
003880     read     PY-PAS-File next record
003890              at end
003900              move "Y" to WS-Ver-Eof
003910              go to ab031-Exit
003920     end-read.
003930     move     PAS-Employee-Id to PAE-Employee-Id.
003940     read     PY-PAE-File key PAE-Employee-Id
003950              invalid key
003960              add 1 to WS-Orphan-Count
003970     end-read.
003980*
003990 ab031-Exit.  exit section.
004000*
004010 zz080-Parse-Csv-Line           section.
004020***************************************
004030*
004040* Hand-rolled scanner - a field may be wrapped in double quotes,
004050* in which case a comma inside the quotes is part of the field
004060* and the quote marks themselves are dropped.  This is the only
004070* reliable way to split the Dept column, which sometimes reads
004080* "Sales, Inside" straight out of the bureau's extract.
004090*
004100     move     "N"    to WS-Csv-In-Quotes.
004110     move     spaces to WS-Csv-Field-Tab.
004120     move     400    to WS-Csv-Line-Len.
004130     perform  zz081-Shrink-Line-Len until WS-Csv-Line-Len = zero
004140              or WS-Csv-Scan-Char (WS-Csv-Line-Len) not = space.
004150     if       WS-Csv-Line-Len = zero
004160              move zero to WS-Field-Count
004170              go to zz080-Exit
004180     end-if.
004190     move     1 to WS-Field-Count.
004200     perform  zz082-Scan-One-Char varying WS-Csv-Ptr from 1 by 1
004210              until WS-Csv-Ptr > WS-Csv-Line-Len.
004220*
004230 zz080-Exit.  exit section.
004240*
004250 zz081-Shrink-Line-Len          section.
004260***************************************
004270*
004280     subtract 1 from WS-Csv-Line-Len.
004290*
004300 zz081-Exit.  exit section.
004310*
004320 zz082-Scan-One-Char            section.
004330***************************************
004340*
004350     move     WS-Csv-Scan-Char (WS-Csv-Ptr) to WS-Csv-Char.
004360     evaluate true
004370         when    WS-Csv-Char = '"'
004380                 if       Csv-In-Quotes
004390                          move "N" to WS-Csv-In-Quotes
004400                 else
004410                          move "Y" to WS-Csv-In-Quotes
004420                 end-if
004430         when    WS-Csv-Char = "," and Csv-Not-In-Quotes
004440                 add  1 to WS-Field-Count
004450         when    other
004460                 perform zz085-Append-Char
004470     end-evaluate.
004480*
004490 zz082-Exit.  exit section.
004500*
004510 zz085-Append-Char              section.
004520***************************************
004530*
004540* Appends WS-Csv-Char to the current field in the table, unless
004550* that field's already full - 80 chars is plenty for this job.
004560*
004570     perform  zz086-Scan-Blank varying WS-Sub from 1 by 1
004580              until WS-Sub > 80
004590              or WS-Csv-Field (WS-Field-Count) (WS-Sub:1) = space.
004600     if       WS-Sub < 81
004610              move WS-Csv-Char to WS-Csv-Field (WS-Field-Count) (WS-Sub:1)
004620     end-if.
004630*
004640 zz085-Exit.  exit section.
004650*
004660 zz086-Scan-Blank               section.
004670***************************************
004680*
004690     continue.
004700*
004710 zz086-Exit.  exit section.
004720*
004730 zz090-Convert-Amount           section.
004740***************************************
004750*
004760* No NUMVAL here - split on the decimal point by hand and
004770* build the packed amount with simple arithmetic, same as
004780* every other money field in this shop.
004790*
004800     move     spaces to WS-Amount-Body.
004810     move     space  to WS-Amount-Sign.
004820     move     zeros  to WS-Amount-Int-Edit WS-Amount-Frac-Edit.
004830     if       WS-Amount-Edit (1:1) = "-"
004840              move "-" to WS-Amount-Sign
004850              move WS-Amount-Edit (2:14) to WS-Amount-Body
004860     else
004870              move WS-Amount-Edit to WS-Amount-Body
004880     end-if.
004890     unstring WS-Amount-Body delimited by "."
004900              into WS-Amount-Int-Edit WS-Amount-Frac-Edit
004910     end-unstring.
004920     move     WS-Amount-Int-Edit to WS-Amount-Int.
004930     move     WS-Amount-Frac-Edit to WS-Amount-Frac.
004940     compute  WS-Amount-Num = WS-Amount-Int + (WS-Amount-Frac / 100).
004950     if       WS-Amount-Sign = "-"
004960              multiply -1 by WS-Amount-Num
004970     end-if.
004980*
004990 zz090-Exit.  exit section.
005000*
